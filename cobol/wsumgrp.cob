000100*******************************************
000200*                                          *
000300*  Record Definition For UM Group         *
000400*         Parameter File                  *
000500*     Uses RRN = 1 (single record file)   *
000600*******************************************
000700* File size 50 bytes.
000800*
000900* 04/11/25 jbm - Created.
001000* 19/11/25 jbm - Added Grp-Currency for future multi group use.
001100* 02/02/26 jbm - Filler resized after Grp-Currency added.
001200*
001300 01  UM-Group-Record.
001400     03  Grp-Name             pic x(30).
001500     03  Grp-Monthly-Amt      pic s9(8)v99 comp-3.
001600     03  Grp-Currency         pic xxx.
001700     03  filler               pic x(07).
001800*
001900 01  UM-Group-Header.
002000     03  Hdr-Grp-Rec-No       pic 9        value 1.
002100     03  filler               pic x(49).
