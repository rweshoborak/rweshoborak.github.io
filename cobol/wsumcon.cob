000100*******************************************
000200*                                          *
000300*  Record Definition For Contribution     *
000400*           File                          *
000500*     Uses Con-Mem-Id + Con-Year +        *
000600*          Con-Month as key               *
000700*******************************************
000800* File size 69 bytes. Sign overpunched on Con-Amount, no spare
000900* byte - do NOT add filler here, it will break the 69-byte deal.
001000*
001100* 05/11/25 jbm - Created.
001200* 21/11/25 jbm - Con-Notes widened to 40 (was 24), treasurer's
001300*                request.
001400* 03/12/25 jbm - Upsert rule confirmed with treasurer - see um100.
001500*
001600 01  UM-Contribution-Record.
001700     03  Con-Mem-Id            pic 9(05).
001800     03  Con-Year              pic 9(04).
001900     03  Con-Month             pic 9(02).
002000     03  Con-Amount            pic s9(08)v99.
002100     03  Con-Paid-Date         pic 9(08).
002200     03  Con-Notes             pic x(40).
002300*
002400* Alternate view keyed for the sort into member/year/month order
002500* used when the updated contribution file is written back out.
002600 01  UM-Contribution-Sort-Key redefines UM-Contribution-Record.
002700     03  Csk-Mem-Id            pic 9(05).
002800     03  Csk-Year              pic 9(04).
002900     03  Csk-Month             pic 9(02).
003000     03  filler                pic x(58).
