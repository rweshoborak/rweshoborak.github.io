000100*****************************************************************
000200*                                                                *
000300*                  Member Contribution Statement                *
000400*                          Print Run                            *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         um200.
001200*
001300*    Author.             J B Mwakalinga.
001400*    Installation.       Ujirani Mwema Savings Group - Kinondoni.
001500*    Date-Written.       09/04/1987.
001600*    Date-Compiled.
001700*    Security.           Restricted - Treasurer and committee
001800*                        members only.
001900*
002000*    Remarks.            Prints one statement block per member,
002100*                        newest contribution first, closing with
002200*                        months paid, total paid and the amount
002300*                        the member should have paid to date.
002400*                        Uses Report Writer, one control break per
002500*                        member on Rpt-Mem-Id.
002600*
002700*    Called modules.     None.
002800*
002900*    Files used.         UMPARAM  - Group settings, one record.
003000*                        UMMEMBR  - Member register, by Mem-Id.
003100*                        UMCONTR  - Contribution file, input only.
003200*                        UMSTMT   - Statement print file, 132 col.
003300*
003400*    Messages used.      UM101 - 2.
003500*
003600* Changes:
003700* 09/04/87 jbm -     Created for the Kinondoni pilot group.
003800* 14/02/91 fks - .01 Group name and monthly amount now printed on
003900*                    every member's heading block, per committee
004000*                    request - members kept asking what they owed.
004100*                    request.
004200* 30/06/94 fks - .02 Paid date now printed slash formatted, was
004300*                    running together with the amount column.
004400* 14/11/98 agt - .03 Year 2000 review - Rpt-Paid-Date carries a
004500*                    full 4 digit year end to end.  No 2 digit
004600*                    years remain in this program.
004700* 03/03/00 agt -     Post Y2K live run verified clean, no action.
004800* 21/07/06 agt - .04 Table sizes raised in step with um100.
004900* 19/02/13 fks - .05 Members with no contributions on file are now
005000*                    skipped rather than printed with a blank
005100*                    block - the auditor found the blank blocks
005200*                    confusing.
005300*
005400 environment             division.
005500*================================
005600*
005700 configuration           section.
005800 source-computer.        GENERIC.
005900 object-computer.        GENERIC.
006000 special-names.
006100     class um-numeric-class is "0" thru "9"
006200     upsi-0 on status is um-rerun-switch
006300            off status is um-normal-switch
006400     c01 is top-of-form.
006500*
006600 input-output             section.
006700 file-control.
006800     select  um-group-file      assign to "UMPARAM"
006900             organization       relative
007000             access mode        random
007100             relative key       ws-grp-rrn
007200             file status        ws-grp-status.
007300*
007400     select  um-member-file     assign to "UMMEMBR"
007500             organization       line sequential
007600             file status        ws-mem-status.
007700*
007800     select  um-contribution-file assign to "UMCONTR"
007900             organization       line sequential
008000             file status        ws-con-status.
008100*
008200     select  um-print-file        assign to "UMSTMT"
008300             organization       line sequential
008400             file status        ws-prt-status.
008500*
008600 data                    division.
008700*================================
008800*
008900 file section.
009000*
009100 fd  um-group-file.
009200     copy    "wsumgrp.cob".
009300*
009400 fd  um-member-file.
009500     copy    "wsummem.cob".
009600*
009700 fd  um-contribution-file.
009800     copy    "wsumcon.cob".
009900*
010000 fd  um-print-file
010100     reports are um200-member-statement-report.
010200*
010300 working-storage         section.
010400*-----------------------
010500 77  prog-name               pic x(18) value "UM200 (1.05)".
010600*
010700     copy "wsummth.cob".
010800*
010900 01  ws-file-status.
011000     03  ws-grp-status       pic xx     value zero.
011100     03  ws-mem-status       pic xx     value zero.
011200     03  ws-con-status       pic xx     value zero.
011300     03  ws-prt-status       pic xx     value zero.
011400     03  ws-grp-rrn          pic 9      value 1.
011500     03  filler              pic x(02).
011600*
011700 01  ws-eof-switches.
011800     03  ws-mem-eof-sw       pic x      value "N".
011900         88  ws-mem-eof          value "Y".
012000     03  ws-con-eof-sw       pic x      value "N".
012100         88  ws-con-eof          value "Y".
012200     03  filler              pic x(02).
012300*
012400* Member register held entirely in working storage, ascending
012500* Mem-Id order as it comes off the register.
012600 01  ws-member-table.
012700     03  ws-member-entry     occurs 800 times
012800                              indexed by ws-mem-idx.
012900         05  ws-mem-tbl-id      pic 9(05).
013000         05  ws-mem-tbl-name    pic x(30).
013100         05  ws-mem-tbl-idno    pic x(20).
013200         05  ws-mem-tbl-join-yr pic 9(04).
013300         05  ws-mem-tbl-join-mo pic 9(02).
013400         05  ws-mem-tbl-active  pic x.
013500         05  filler             pic x(02).
013600 01  ws-member-count         binary-long unsigned value zero.
013700*
013800* Contribution file held entirely in working storage - the file
013900* arrives sorted member/year/month ascending from um100, so a
014000* backward scan for one member visits that member's own months
014100* newest first.
014200 01  ws-contribution-table.
014300     03  ws-con-entry         occurs 6000 times
014400                               indexed by ws-con-idx.
014500         05  ws-con-tbl-mem-id  pic 9(05).
014600         05  ws-con-tbl-year    pic 9(04).
014700         05  ws-con-tbl-month   pic 9(02).
014800         05  ws-con-tbl-amount  pic s9(08)v99  comp-3.
014900         05  ws-con-tbl-paid-dt pic 9(08).
015000         05  ws-con-tbl-notes   pic x(40).
015100         05  filler             pic x(02).
015200 01  ws-con-count            binary-long unsigned value zero.
015300*
015400 01  ws-run-date.
015500     03  ws-run-ccyy          pic 9(04).
015600     03  ws-run-mm            pic 9(02).
015700     03  ws-run-dd            pic 9(02).
015800 01  ws-run-date9  redefines ws-run-date
015900                              pic 9(08).
016000*
016100 01  ws-sys-date9             pic 9(08).
016200 01  ws-sys-date-fields redefines ws-sys-date9.
016300     03  ws-sys-ccyy          pic 9(04).
016400     03  ws-sys-mm            pic 9(02).
016500     03  ws-sys-dd            pic 9(02).
016600*
016700* Broken apart so a contribution's paid date can be printed on the
016800* statement slash formatted instead of as a raw 8 digit number.
016900 01  ws-paid-date9            pic 9(08).
017000 01  ws-paid-date-fields redefines ws-paid-date9.
017100     03  ws-paid-ccyy         pic 9(04).
017200     03  ws-paid-mm           pic 9(02).
017300     03  ws-paid-dd           pic 9(02).
017400*
017500 01  ws-work-fields.
017600     03  ws-page-lines        binary-char unsigned value 56.
017700     03  ws-scan-idx          binary-long unsigned.
017800     03  ws-con-month-idx     binary-short unsigned.
017900     03  filler               pic x(02).
018000*
018100* Fields moved into place immediately before each GENERATE - the
018200* Report Writer picks up whatever is here at generate time.
018300 01  rpt-fields.
018400     03  rpt-mem-id           pic 9(05).
018500     03  rpt-mem-name         pic x(30).
018600     03  rpt-mem-idno         pic x(20).
018700     03  rpt-month-name       pic x(09).
018800     03  rpt-year             pic 9(04).
018900     03  rpt-amount           pic s9(08)v99  comp-3.
019000     03  rpt-paid-date        pic x(10).
019100     03  rpt-notes            pic x(40).
019200     03  rpt-expected-comp    pic s9(08)v99  comp-3.
019300     03  rpt-count-one        pic 9          value 1.
019400     03  filler               pic x(02).
019500*
019600 01  ws-error-messages.
019700     03  um101  pic x(43) value
019800         "UM101 Group parameter record missing.".
019900     03  um102  pic x(43) value
020000         "UM102 Member register is empty - no report.".
020100     03  filler pic x(02).
020200*
020300 report section.
020400*===============
020500*
020600 rd  um200-member-statement-report
020700     control      rpt-mem-id
020800     page limit   ws-page-lines
020900     heading      1
021000     first detail 5
021100     last  detail ws-page-lines.
021200*
021300 01  um200-page-head          type page heading.
021400     03  line  1.
021500         05  col   1  pic x(18)      source prog-name.
021600         05  col  95  pic 9(08)      source ws-run-date9.
021700         05  col 115  pic x(5)       value "Page ".
021800         05  col 120  pic zz9        source page-counter.
021900         05  col 123  pic x(10)      value spaces.
022000     03  line  2.
022100         05  col  40  pic x(46)      value
022200             "Ujirani Mwema Member Contribution Statement".
022300         05  col  86  pic x(47)      value spaces.
022400*
022500 01  um200-member-head        type control heading rpt-mem-id.
022600     03  line + 2.
022700         05  col   1  pic x(7)       value "Member:".
022800         05  col   9  pic 9(05)      source rpt-mem-id.
022900         05  col  16  pic x(30)      source rpt-mem-name.
023000         05  col  48  pic x(6)       value "ID No:".
023100         05  col  55  pic x(20)      source rpt-mem-idno.
023200         05  col  75  pic x(58)      value spaces.
023300     03  line + 1.
023400         05  col   1  pic x(6)       value "Group:".
023500         05  col   9  pic x(30)      source grp-name.
023600         05  col  45  pic x(16)      value "Monthly Amount:".
023700         05  col  62  pic zz,zz9.99  source grp-monthly-amt.
023800         05  col  71  pic x(62)      value spaces.
023900     03  line + 2.
024000         05  col   5  pic x(5)       value "Month".
024100         05  col  16  pic x(4)       value "Year".
024200         05  col  25  pic x(6)       value "Amount".
024300         05  col  38  pic x(9)       value "Paid Date".
024400         05  col  50  pic x(5)       value "Notes".
024500         05  col  55  pic x(78)      value spaces.
024600*
024700 01  um200-con-detail          type detail.
024800     03  line + 1.
024900         05  col   5  pic x(09)      source rpt-month-name.
025000         05  col  16  pic 9(04)      source rpt-year.
025100         05  col  25  pic zz,zz9.99  source rpt-amount.
025200         05  col  38  pic x(10)      source rpt-paid-date.
025300         05  col  50  pic x(40)      source rpt-notes.
025400         05  col  90  pic x(43)      value spaces.
025500*
025600 01  um200-member-foot type control footing rpt-mem-id.
025700     03  line + 2.
025800         05  col   9  pic x(12)      value "Months Paid:".
025900         05  col  22  pic zz9        sum rpt-count-one.
026000         05  col  30  pic x(11)      value "Total Paid:".
026100         05  col  42  pic zz,zz9.99  sum rpt-amount.
026200         05  col  55  pic x(18)      value "Expected Payment:".
026300         05  col  74  pic zz,zz9.99  sum rpt-expected-comp.
026400         05  col  83  pic x(50)      value spaces.
026500*
026600 procedure division.
026700*===================
026800*
026900 aa000-main                   section.
027000*****************************************
027100     perform aa010-open-um-files.
027200     perform aa020-load-group-params.
027300     perform aa030-load-members.
027400     perform aa040-load-contributions.
027500     if      ws-member-count = zero
027600             display um102 upon console
027700     else
027800             perform aa050-report-statements.
027900     perform aa080-close-um-files.
028000     goback.
028100*
028200 aa000-exit.  exit section.
028300*
028400 aa010-open-um-files          section.
028500*****************************************
028600     open    input    um-group-file.
028700     open    input    um-member-file.
028800     open    input    um-contribution-file.
028900     open    output   um-print-file.
029000*
029100 aa010-exit.  exit section.
029200*
029300 aa020-load-group-params      section.
029400*****************************************
029500     move    1 to ws-grp-rrn.
029600     read    um-group-file
029700             invalid key display um101 upon console.
029800     accept   ws-sys-date9 from date yyyymmdd.
029900     move     ws-sys-ccyy to ws-run-ccyy.
030000     move     ws-sys-mm   to ws-run-mm.
030100     move     ws-sys-dd   to ws-run-dd.
030200*
030300 aa020-exit.  exit section.
030400*
030500 aa030-load-members            section.
030600*****************************************
030700     move    zero to ws-member-count.
030800     read    um-member-file
030900             at end set ws-mem-eof to true.
031000     perform aa035-load-one-member thru aa035-exit
031100             until ws-mem-eof.
031200*
031300 aa030-exit.  exit section.
031400*
031500 aa035-load-one-member.
031600     add     1 to ws-member-count.
031700     set     ws-mem-idx to ws-member-count.
031800     move    mem-id          to ws-mem-tbl-id      (ws-mem-idx).
031900     move    mem-name        to ws-mem-tbl-name    (ws-mem-idx).
032000     move    mem-id-number   to ws-mem-tbl-idno    (ws-mem-idx).
032100     move    mem-join-year   to ws-mem-tbl-join-yr (ws-mem-idx).
032200     move    mem-join-month  to ws-mem-tbl-join-mo (ws-mem-idx).
032300     move    mem-active-flag to ws-mem-tbl-active  (ws-mem-idx).
032400     read    um-member-file
032500             at end set ws-mem-eof to true.
032600*
032700 aa035-exit.  exit.
032800*
032900 aa040-load-contributions      section.
033000*****************************************
033100     move    zero to ws-con-count.
033200     read    um-contribution-file
033300             at end set ws-con-eof to true.
033400     perform aa045-load-one-contribution thru aa045-exit
033500             until ws-con-eof.
033600*
033700 aa040-exit.  exit section.
033800*
033900 aa045-load-one-contribution.
034000     add     1 to ws-con-count.
034100     set     ws-con-idx to ws-con-count.
034200     move    con-mem-id    to ws-con-tbl-mem-id  (ws-con-idx).
034300     move    con-year      to ws-con-tbl-year    (ws-con-idx).
034400     move    con-month     to ws-con-tbl-month   (ws-con-idx).
034500     move    con-amount    to ws-con-tbl-amount  (ws-con-idx).
034600     move    con-paid-date to ws-con-tbl-paid-dt (ws-con-idx).
034700     move    con-notes     to ws-con-tbl-notes   (ws-con-idx).
034800     read    um-contribution-file
034900             at end set ws-con-eof to true.
035000*
035100 aa045-exit.  exit.
035200*
035300* Drives one control break per member - a member with no
035400* contributions on file is skipped, no heading or footing prints.
035500 aa050-report-statements       section.
035600*****************************************
035700     initiate um200-member-statement-report.
035800     perform aa055-report-one-member thru aa055-exit
035900             varying ws-mem-idx from 1 by 1
036000             until ws-mem-idx > ws-member-count.
036100     terminate um200-member-statement-report.
036200*
036300 aa050-exit.  exit section.
036400*
036500 aa055-report-one-member.
036600     move    ws-mem-tbl-id   (ws-mem-idx) to rpt-mem-id.
036700     move    ws-mem-tbl-name (ws-mem-idx) to rpt-mem-name.
036800     move    ws-mem-tbl-idno (ws-mem-idx) to rpt-mem-idno.
036900     perform aa060-report-one-con thru aa060-exit
037000             varying ws-scan-idx from ws-con-count by -1
037100             until ws-scan-idx < 1.
037200*
037300 aa055-exit.  exit.
037400*
037500 aa060-report-one-con.
037600     if      ws-con-tbl-mem-id (ws-scan-idx)
037700                     = ws-mem-tbl-id (ws-mem-idx)
037800             move ws-con-tbl-month  (ws-scan-idx)
037900                     to ws-con-month-idx
038000             move um-month-name-tab (ws-con-month-idx)
038100                     to rpt-month-name
038200             move ws-con-tbl-year   (ws-scan-idx) to rpt-year
038300             move ws-con-tbl-amount (ws-scan-idx) to rpt-amount
038400             move ws-con-tbl-paid-dt (ws-scan-idx)
038500                     to ws-paid-date9
038600             perform aa065-format-paid-date thru aa065-exit
038700             move ws-con-tbl-notes  (ws-scan-idx) to rpt-notes
038800             move grp-monthly-amt to rpt-expected-comp
038900             generate um200-con-detail.
039000*
039100 aa060-exit.  exit.
039200*
039300* Slash formats the paid date for the print line - ccyy/mm/dd.
039400 aa065-format-paid-date.
039500     move    spaces to rpt-paid-date.
039600     string  ws-paid-ccyy delimited by size
039700             "/" delimited by size
039800             ws-paid-mm delimited by size
039900             "/" delimited by size
040000             ws-paid-dd delimited by size
040100             into rpt-paid-date.
040200*
040300 aa065-exit.  exit.
040400*
040500 aa080-close-um-files          section.
040600*****************************************
040700     close   um-group-file.
040800     close   um-member-file.
040900     close   um-contribution-file.
041000     close   um-print-file.
041100*
041200 aa080-exit.  exit section.
