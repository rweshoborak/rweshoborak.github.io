000100*****************************************************************
000200*                                                                *
000300*                Contribution Posting And Bulk                  *
000400*                   Payment Distribution Run                    *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         um100.
001200*
001300*    Author.             J B Mwakalinga.
001400*    Installation.       Ujirani Mwema Savings Group - Kinondoni.
001500*    Date-Written.       15/03/1987.
001600*    Date-Compiled.
001700*    Security.           Restricted - Treasurer and Asst Treasurer
001800*                        access only.
001900*
002000*    Remarks.            Reads the member register and the
002100*                        contribution file into working storage,
002200*                        applies the day's posting transactions
002300*                        (single contributions and bulk lump-sum
002400*                        payments) and rewrites the contribution
002500*                        file in member/year/month order.  Every
002600*                        posting, accepted or rejected, is noted
002700*                        on the audit log or the operator console.
002800*
002900*    Called modules.     None.
003000*
003100*    Files used.         UMPARAM  - Group settings, one record.
003200*                        UMMEMBR  - Member register, by Mem-Id.
003300*                        UMCONTR  - Contribution file, in and out.
003400*                        UMTRANS  - Posting transactions, arrival
003500*                                   order.
003600*                        UMAUDIT  - Audit log, output.
003700*
003800*    Messages used.      UM001 - 6.
003900*
004000* Changes:
004100* 15/03/87 jbm -     Created for the Kinondoni pilot group.
004200* 02/09/87 jbm - .01 Bulk payment distribution added per committee
004300*                    minute 87/14.
004400* 11/01/91 fks - .02 Widened Mem-Name on register to 30 chars.
004500* 30/06/94 fks - .03 Audit log now records months filled and the
004600*                    remaining balance on a bulk payment.
004700* 14/11/98 agt - .04 Year 2000 review - all dates carry a 4 digit
004800*                    year end to end, Con-Paid-Date and Log-Date
004900*                    confirmed ccyymmdd, run date read as ccyymmdd
005000*                    direct from the system clock.  No 2 digit
005100*                    years remain in this program.
005200* 03/03/00 agt -     Post Y2K live run verified clean, no action.
005300* 21/07/06 agt - .05 Table sizes raised, group had outgrown the
005400*                    old 500/1500 limits.
005500* 19/02/13 fks - .06 Partial payments now correctly leave a month
005600*                    unpaid per the auditor's finding.
005700* 12/06/26 jbm - .07 Bulk payment upsert now replaces a prior
005800*                    partial posting instead of topping it up,
005900*                    per the new committee bulk-payment policy.
006000*
006100 environment             division.
006200*================================
006300*
006400 configuration           section.
006500 source-computer.        GENERIC.
006600 object-computer.        GENERIC.
006700 special-names.
006800     class um-numeric-class is "0" thru "9"
006900     upsi-0 on status is um-rerun-switch
007000            off status is um-normal-switch
007100     c01 is top-of-form.
007200*
007300 input-output             section.
007400 file-control.
007500     select  um-group-file      assign to "UMPARAM"
007600             organization       relative
007700             access mode        random
007800             relative key       ws-grp-rrn
007900             file status        ws-grp-status.
008000*
008100     select  um-member-file     assign to "UMMEMBR"
008200             organization       line sequential
008300             file status        ws-mem-status.
008400*
008500     select  um-contribution-file assign to "UMCONTR"
008600             organization       line sequential
008700             file status        ws-con-status.
008800*
008900     select  um-transaction-file  assign to "UMTRANS"
009000             organization       line sequential
009100             file status        ws-trn-status.
009200*
009300     select  um-audit-file        assign to "UMAUDIT"
009400             organization       line sequential
009500             file status        ws-aud-status.
009600*
009700 data                    division.
009800*================================
009900*
010000 file section.
010100*
010200 fd  um-group-file.
010300     copy    "wsumgrp.cob".
010400*
010500 fd  um-member-file.
010600     copy    "wsummem.cob".
010700*
010800 fd  um-contribution-file.
010900     copy    "wsumcon.cob".
011000*
011100 fd  um-transaction-file.
011200     copy    "wsumtrn.cob".
011300*
011400 fd  um-audit-file.
011500     copy    "wsumlog.cob".
011600*
011700 working-storage         section.
011800*-----------------------
011900 77  prog-name               pic x(18) value "UM100 (1.07)".
012000*
012100     copy "wsummth.cob".
012200*
012300 01  ws-file-status.
012400     03  ws-grp-status       pic xx     value zero.
012500     03  ws-mem-status       pic xx     value zero.
012600     03  ws-con-status       pic xx     value zero.
012700     03  ws-trn-status       pic xx     value zero.
012800     03  ws-aud-status       pic xx     value zero.
012900     03  ws-grp-rrn          pic 9      value 1.
013000     03  filler              pic x(02).
013100*
013200 01  ws-eof-switches.
013300     03  ws-mem-eof-sw       pic x      value "N".
013400         88  ws-mem-eof          value "Y".
013500     03  ws-con-eof-sw       pic x      value "N".
013600         88  ws-con-eof          value "Y".
013700     03  ws-trn-eof-sw       pic x      value "N".
013800         88  ws-trn-eof          value "Y".
013900     03  filler              pic x(02).
014000*
014100* Member register held entirely in working storage - the group has
014200* not yet grown past the table limit below (see chg 21/07/06).
014300 01  ws-member-table.
014400     03  ws-member-entry     occurs 800 times
014500                              indexed by ws-mem-idx.
014600         05  ws-mem-tbl-id      pic 9(05).
014700         05  ws-mem-tbl-name    pic x(30).
014800         05  ws-mem-tbl-idno    pic x(20).
014900         05  ws-mem-tbl-join-yr pic 9(04).
015000         05  ws-mem-tbl-join-mo pic 9(02).
015100         05  ws-mem-tbl-active  pic x.
015200         05  filler             pic x(02).
015300 01  ws-member-count         binary-long unsigned value zero.
015400*
015500* Contribution file held entirely in working storage while the
015600* day's transactions are applied, then rewritten in sorted order.
015700 01  ws-contribution-table.
015800     03  ws-con-entry         occurs 6000 times
015900                               indexed by ws-con-idx.
016000         05  ws-con-tbl-mem-id  pic 9(05).
016100         05  ws-con-tbl-year    pic 9(04).
016200         05  ws-con-tbl-month   pic 9(02).
016300         05  ws-con-tbl-amount  pic s9(08)v99  comp-3.
016400         05  ws-con-tbl-paid-dt pic 9(08).
016500         05  ws-con-tbl-notes   pic x(40).
016600         05  filler             pic x(02).
016700 01  ws-con-count            binary-long unsigned value zero.
016800*
016900* One member's unpaid-month list, oldest first, rebuilt for every
017000* bulk payment.
017100 01  ws-unpaid-table.
017200     03  ws-unpaid-entry      occurs 720 times
017300                               indexed by ws-unp-idx.
017400         05  ws-unpaid-year     pic 9(04).
017500         05  ws-unpaid-month    pic 9(02).
017600         05  filler             pic x(02).
017700 01  ws-unpaid-count         binary-long unsigned value zero.
017800*
017900 01  ws-run-date.
018000     03  ws-run-ccyy          pic 9(04).
018100     03  ws-run-mm            pic 9(02).
018200     03  ws-run-dd            pic 9(02).
018300 01  ws-run-date9  redefines ws-run-date
018400                              pic 9(08).
018500*
018600 01  ws-sys-date9             pic 9(08).
018700 01  ws-sys-date-fields redefines ws-sys-date9.
018800     03  ws-sys-ccyy          pic 9(04).
018900     03  ws-sys-mm            pic 9(02).
019000     03  ws-sys-dd            pic 9(02).
019100*
019200* The record being posted - loaded by the caller, then applied to
019300* the table by bb400-Upsert-Contribution either as an overwrite of
019400* an existing entry or as a new one appended to the table.
019500 01  ws-new-con.
019600     03  ws-new-mem-id        pic 9(05).
019700     03  ws-new-year          pic 9(04).
019800     03  ws-new-month         pic 9(02).
019900     03  ws-new-amount        pic s9(08)v99  comp-3.
020000     03  ws-new-notes         pic x(40).
020100     03  filler               pic x(02).
020200*
020300* A compound member/year/month key built as a single number so
020400* two table entries can be compared, or sorted, with one relation
020500* test.
020600 01  ws-sort-key-a.
020700     03  ws-key-a-mem         pic 9(05).
020800     03  ws-key-a-yr          pic 9(04).
020900     03  ws-key-a-mo          pic 9(02).
021000 01  ws-sort-key-a9 redefines ws-sort-key-a
021100                              pic 9(11).
021200 01  ws-sort-key-b.
021300     03  ws-key-b-mem         pic 9(05).
021400     03  ws-key-b-yr          pic 9(04).
021500     03  ws-key-b-mo          pic 9(02).
021600 01  ws-sort-key-b9 redefines ws-sort-key-b
021700                              pic 9(11).
021800*
021900 01  ws-work-fields.
022000     03  ws-found-sw          pic x      value "N".
022100         88  ws-found             value "Y".
022200         88  ws-not-found         value "N".
022300     03  ws-loop-year         pic 9(04) binary.
022400     03  ws-loop-month        pic 9(02) binary.
022500     03  ws-start-month       pic 9(02) binary.
022600     03  ws-end-month         pic 9(02) binary.
022700     03  ws-remaining-amt     pic s9(08)v99 comp-3.
022800     03  ws-months-filled     binary-long unsigned.
022900     03  ws-months-filled-ed  pic zz9.
023000     03  ws-remaining-amt-ed  pic zzz,zzz,zz9.99.
023100     03  ws-trn-month-idx     binary-short unsigned.
023200     03  ws-tbl-idx           binary-long unsigned.
023300     03  ws-found-idx         binary-long unsigned.
023400     03  ws-sort-i            binary-long unsigned.
023500     03  ws-sort-j            binary-long unsigned.
023600     03  ws-sort-swapped-sw   pic x.
023700         88  ws-sort-swapped      value "Y".
023800     03  filler               pic x(02).
023900*
024000* Swap area used only while exchanging two contribution entries
024100* during the bubble sort below.
024200 01  ws-swap-entry.
024300     03  ws-swap-mem-id       pic 9(05).
024400     03  ws-swap-year         pic 9(04).
024500     03  ws-swap-month        pic 9(02).
024600     03  ws-swap-amount       pic s9(08)v99  comp-3.
024700     03  ws-swap-paid-dt      pic 9(08).
024800     03  ws-swap-notes        pic x(40).
024900     03  filler               pic x(02).
025000*
025100 01  ws-error-messages.
025200     03  um001  pic x(40) value
025300         "UM001 Unknown member number - rejected.".
025400     03  um002  pic x(41) value
025500         "UM002 Invalid amount - posting rejected.".
025600     03  um003  pic x(41) value
025700         "UM003 Invalid month - posting rejected.".
025800     03  um004  pic x(48) value
025900         "UM004 No unpaid months - bulk payment rejected.".
026000     03  um005  pic x(45) value
026100         "UM005 Invalid bulk amount - payment rejected.".
026200     03  um006  pic x(38) value
026300         "UM006 Group parameter record missing.".
026400     03  filler pic x(02).
026500*
026600 procedure division.
026700*===================
026800*
026900 aa000-main                   section.
027000*****************************************
027100     perform aa010-open-um-files.
027200     perform aa020-load-group-params.
027300     perform aa030-load-members.
027400     perform aa040-load-contributions.
027500     perform aa050-read-transaction.
027600     perform aa055-process-one-transaction thru aa055-exit
027700             until ws-trn-eof.
027800     perform aa060-sort-contribution-table.
027900     perform aa070-write-contribution-file.
028000     perform aa080-close-um-files.
028100     goback.
028200*
028300 aa000-exit.  exit section.
028400*
028500 aa010-open-um-files          section.
028600*****************************************
028700     open    input    um-group-file.
028800     open    input    um-member-file.
028900     open    input    um-contribution-file.
029000     open    input    um-transaction-file.
029100     open    output   um-audit-file.
029200*
029300 aa010-exit.  exit section.
029400*
029500 aa020-load-group-params      section.
029600*****************************************
029700     move    1 to ws-grp-rrn.
029800     read    um-group-file
029900             invalid key display um006 upon console.
030000     accept   ws-sys-date9 from date yyyymmdd.
030100     move     ws-sys-ccyy to ws-run-ccyy.
030200     move     ws-sys-mm   to ws-run-mm.
030300     move     ws-sys-dd   to ws-run-dd.
030400*
030500 aa020-exit.  exit section.
030600*
030700* Loads the entire member register into working storage, keyed
030800* by its position in the register - the transaction loop searches
030900* this table rather than re-reading the file for every posting.
031000 aa030-load-members            section.
031100*****************************************
031200     move    zero to ws-member-count.
031300     read    um-member-file
031400             at end set ws-mem-eof to true.
031500     perform aa035-load-one-member thru aa035-exit
031600             until ws-mem-eof.
031700*
031800 aa030-exit.  exit section.
031900*
032000 aa035-load-one-member.
032100     add     1 to ws-member-count.
032200     set     ws-mem-idx to ws-member-count.
032300     move    mem-id          to ws-mem-tbl-id      (ws-mem-idx).
032400     move    mem-name        to ws-mem-tbl-name    (ws-mem-idx).
032500     move    mem-id-number   to ws-mem-tbl-idno    (ws-mem-idx).
032600     move    mem-join-year   to ws-mem-tbl-join-yr (ws-mem-idx).
032700     move    mem-join-month  to ws-mem-tbl-join-mo (ws-mem-idx).
032800     move    mem-active-flag to ws-mem-tbl-active  (ws-mem-idx).
032900     read    um-member-file
033000             at end set ws-mem-eof to true.
033100*
033200 aa035-exit.  exit.
033300*
033400* Loads the standing contribution file into working storage in
033500* whatever order it is found - it is rewritten in sorted order at
033600* end of run regardless of the order it was read in.
033700 aa040-load-contributions      section.
033800*****************************************
033900     move    zero to ws-con-count.
034000     read    um-contribution-file
034100             at end set ws-con-eof to true.
034200     perform aa045-load-one-contribution thru aa045-exit
034300             until ws-con-eof.
034400*
034500 aa040-exit.  exit section.
034600*
034700 aa045-load-one-contribution.
034800     add     1 to ws-con-count.
034900     set     ws-con-idx to ws-con-count.
035000     move    con-mem-id    to ws-con-tbl-mem-id  (ws-con-idx).
035100     move    con-year      to ws-con-tbl-year    (ws-con-idx).
035200     move    con-month     to ws-con-tbl-month   (ws-con-idx).
035300     move    con-amount    to ws-con-tbl-amount  (ws-con-idx).
035400     move    con-paid-date to ws-con-tbl-paid-dt (ws-con-idx).
035500     move    con-notes     to ws-con-tbl-notes   (ws-con-idx).
035600     read    um-contribution-file
035700             at end set ws-con-eof to true.
035800*
035900 aa045-exit.  exit.
036000*
036100 aa050-read-transaction        section.
036200*****************************************
036300     read    um-transaction-file
036400             at end set ws-trn-eof to true.
036500*
036600 aa050-exit.  exit section.
036700*
036800 aa055-process-one-transaction.
036900     if      trn-is-single
037000             perform bb100-process-single thru bb100-exit
037100     end-if.
037200     if      trn-is-bulk
037300             perform bb200-process-bulk thru bb200-exit
037400     end-if.
037500     perform aa050-read-transaction.
037600*
037700 aa055-exit.  exit.
037800*
037900 aa060-sort-contribution-table section.
038000*****************************************
038100     perform dd100-bubble-sort-contrib thru dd100-exit.
038200*
038300 aa060-exit.  exit section.
038400*
038500* Rewrites the whole contribution file from the (now sorted)
038600* table - the extract/rewrite pattern avoids an indexed file for
038700* what stays a fairly small file.
038800 aa070-write-contribution-file section.
038900*****************************************
039000     close   um-contribution-file.
039100     open    output um-contribution-file.
039200     perform aa075-write-one-contribution thru aa075-exit
039300             varying ws-tbl-idx from 1 by 1
039400             until ws-tbl-idx > ws-con-count.
039500     close   um-contribution-file.
039600*
039700 aa070-exit.  exit section.
039800*
039900 aa075-write-one-contribution.
040000     set     ws-con-idx to ws-tbl-idx.
040100     move    ws-con-tbl-mem-id  (ws-con-idx) to con-mem-id.
040200     move    ws-con-tbl-year    (ws-con-idx) to con-year.
040300     move    ws-con-tbl-month   (ws-con-idx) to con-month.
040400     move    ws-con-tbl-amount  (ws-con-idx) to con-amount.
040500     move    ws-con-tbl-paid-dt (ws-con-idx) to con-paid-date.
040600     move    ws-con-tbl-notes   (ws-con-idx) to con-notes.
040700     write   um-contribution-record.
040800*
040900 aa075-exit.  exit.
041000*
041100 aa080-close-um-files          section.
041200*****************************************
041300     close   um-group-file.
041400     close   um-member-file.
041500     close   um-transaction-file.
041600     close   um-audit-file.
041700*
041800 aa080-exit.  exit section.
041900*
042000* Action 'S' - a single contribution for one member/year/month.
042100 bb100-process-single          section.
042200*****************************************
042300     perform bb300-find-member thru bb300-exit.
042400     if      ws-not-found
042500             display um001 upon console
042600             go to bb100-exit.
042700     if      trn-amount not > zero
042800             display um002 upon console
042900             go to bb100-exit.
043000     if      trn-month < 1 or trn-month > 12
043100             display um003 upon console
043200             go to bb100-exit.
043300     move    trn-mem-id  to ws-new-mem-id.
043400     move    trn-year    to ws-new-year.
043500     move    trn-month   to ws-new-month.
043600     move    trn-amount  to ws-new-amount.
043700     move    trn-notes   to ws-new-notes.
043800     perform bb400-upsert-contribution thru bb400-exit.
043900     move    trn-month to ws-trn-month-idx.
044000     move    spaces to log-description.
044100     move    "ADD_CONTRIBUTION"  to log-action-type.
044200     string  "Contribution for " delimited by size
044300             ws-mem-tbl-name (ws-found-idx) delimited by size
044400             " - " delimited by size
044500             um-month-name-tab (ws-trn-month-idx)
044600                     delimited by size
044700             " " delimited by size
044800             trn-year delimited by size
044900             into log-description.
045000     move    trn-amount   to log-amount.
045100     move    ws-run-date9 to log-date.
045200     perform bb500-write-audit-log thru bb500-exit.
045300*
045400 bb100-exit.  exit section.
045500*
045600* Action 'B' - splits a lump sum across the member's unpaid
045700* months, oldest first, whole months only, no partial posted.
045800 bb200-process-bulk            section.
045900*****************************************
046000     perform bb300-find-member thru bb300-exit.
046100     if      ws-not-found
046200             display um001 upon console
046300             go to bb200-exit.
046400     if      trn-amount not > zero
046500             display um005 upon console
046600             go to bb200-exit.
046700     perform cc100-build-unpaid-months thru cc100-exit.
046800     if      ws-unpaid-count = zero
046900             display um004 upon console
047000             go to bb200-exit.
047100     move    trn-amount to ws-remaining-amt.
047200     move    zero to ws-months-filled.
047300     perform bb210-fund-one-month thru bb210-exit
047400             varying ws-unp-idx from 1 by 1
047500             until ws-unp-idx > ws-unpaid-count
047600                or ws-remaining-amt < grp-monthly-amt.
047700     move    ws-months-filled to ws-months-filled-ed.
047800     move    ws-remaining-amt to ws-remaining-amt-ed.
047900     move    spaces to log-description.
048000     move    "BULK_PAYMENT"      to log-action-type.
048100     string  "Bulk payment for " delimited by size
048200             ws-mem-tbl-name (ws-found-idx) delimited by size
048300             " months filled " delimited by size
048400             ws-months-filled-ed delimited by size
048500             " remaining " delimited by size
048600             ws-remaining-amt-ed delimited by size
048700             into log-description.
048800     move    trn-amount   to log-amount.
048900     move    ws-run-date9 to log-date.
049000     perform bb500-write-audit-log thru bb500-exit.
049100*
049200 bb200-exit.  exit section.
049300*
049400 bb210-fund-one-month.
049500     move    trn-mem-id                  to ws-new-mem-id.
049600     move    ws-unpaid-year  (ws-unp-idx) to ws-new-year.
049700     move    ws-unpaid-month (ws-unp-idx) to ws-new-month.
049800     move    grp-monthly-amt              to ws-new-amount.
049900     move    spaces                       to ws-new-notes.
050000     perform bb400-upsert-contribution thru bb400-exit.
050100     subtract grp-monthly-amt from ws-remaining-amt.
050200     add      1 to ws-months-filled.
050300*
050400 bb210-exit.  exit.
050500*
050600* Locates trn-mem-id in the member table.  Sets ws-found or
050700* ws-not-found, and when found, ws-found-idx to the table slot.
050800 bb300-find-member             section.
050900*****************************************
051000     move    "N" to ws-found-sw.
051100     perform bb310-test-one-member thru bb310-exit
051200             varying ws-mem-idx from 1 by 1
051300             until ws-mem-idx > ws-member-count
051400                or ws-found.
051500*
051600 bb300-exit.  exit section.
051700*
051800 bb310-test-one-member.
051900     if      trn-mem-id = ws-mem-tbl-id (ws-mem-idx)
052000             move "Y" to ws-found-sw
052100             set  ws-found-idx to ws-mem-idx.
052200*
052300 bb310-exit.  exit.
052400*
052500* Upsert semantics - ws-new-con (loaded by the caller) either
052600* overwrites an existing table entry for the same member/year and
052700* month, or is appended as a brand new entry.
052800 bb400-upsert-contribution     section.
052900*****************************************
053000     move    "N" to ws-found-sw.
053100     perform bb410-test-one-con thru bb410-exit
053200             varying ws-con-idx from 1 by 1
053300             until ws-con-idx > ws-con-count
053400                or ws-found.
053500     if      ws-found
053600             set     ws-con-idx to ws-found-idx
053700             move    ws-new-amount
053800                     to ws-con-tbl-amount  (ws-con-idx)
053900             move    ws-new-notes
054000                     to ws-con-tbl-notes   (ws-con-idx)
054100             move    ws-run-date9
054200                     to ws-con-tbl-paid-dt (ws-con-idx)
054300     else
054400             add     1 to ws-con-count
054500             set     ws-con-idx to ws-con-count
054600             move    ws-new-mem-id
054700                     to ws-con-tbl-mem-id  (ws-con-idx)
054800             move    ws-new-year
054900                     to ws-con-tbl-year    (ws-con-idx)
055000             move    ws-new-month
055100                     to ws-con-tbl-month   (ws-con-idx)
055200             move    ws-new-amount
055300                     to ws-con-tbl-amount  (ws-con-idx)
055400             move    ws-new-notes
055500                     to ws-con-tbl-notes   (ws-con-idx)
055600             move    ws-run-date9
055700                     to ws-con-tbl-paid-dt (ws-con-idx)
055800     end-if.
055900*
056000 bb400-exit.  exit section.
056100*
056200 bb410-test-one-con.
056300     if      ws-con-tbl-mem-id (ws-con-idx) = ws-new-mem-id
056400       and   ws-con-tbl-year   (ws-con-idx) = ws-new-year
056500       and   ws-con-tbl-month  (ws-con-idx) = ws-new-month
056600             move "Y" to ws-found-sw
056700             set  ws-found-idx to ws-con-idx.
056800*
056900 bb410-exit.  exit.
057000*
057100 bb500-write-audit-log         section.
057200*****************************************
057300     write   um-audit-log-record.
057400*
057500 bb500-exit.  exit section.
057600*
057700* Enumerates the member's owed months from the join date through
057800* the run date and flags each one paid or unpaid, oldest first.
057900 cc100-build-unpaid-months     section.
058000*****************************************
058100     move    zero to ws-unpaid-count.
058200     move    ws-mem-tbl-join-yr (ws-found-idx) to ws-loop-year.
058300     perform cc110-scan-one-year thru cc110-exit
058400             varying ws-loop-year from ws-loop-year by 1
058500             until ws-loop-year > ws-run-ccyy.
058600*
058700 cc100-exit.  exit section.
058800*
058900 cc110-scan-one-year.
059000     if      ws-loop-year = ws-mem-tbl-join-yr (ws-found-idx)
059100             move ws-mem-tbl-join-mo (ws-found-idx)
059200                     to ws-start-month
059300     else
059400             move 1 to ws-start-month.
059500     if      ws-loop-year = ws-run-ccyy
059600             move ws-run-mm to ws-end-month
059700     else
059800             move 12 to ws-end-month.
059900     perform cc120-scan-one-month thru cc120-exit
060000             varying ws-loop-month from ws-start-month by 1
060100             until ws-loop-month > ws-end-month.
060200*
060300 cc110-exit.  exit.
060400*
060500 cc120-scan-one-month.
060600     perform cc130-test-month-paid thru cc130-exit.
060700     if      ws-not-found
060800             add  1 to ws-unpaid-count
060900             set  ws-unp-idx to ws-unpaid-count
061000             move ws-loop-year  to ws-unpaid-year  (ws-unp-idx)
061100             move ws-loop-month to ws-unpaid-month (ws-unp-idx).
061200*
061300 cc120-exit.  exit.
061400*
061500* A month counts as paid only when a contribution record exists
061600* for it with an amount not less than the group monthly amount -
061700* a partial payment leaves the month on the unpaid list.
061800 cc130-test-month-paid.
061900     move    "N" to ws-found-sw.
062000     perform cc140-test-one-con thru cc140-exit
062100             varying ws-con-idx from 1 by 1
062200             until ws-con-idx > ws-con-count
062300                or ws-found.
062400*
062500 cc130-exit.  exit.
062600*
062700 cc140-test-one-con.
062800     if      ws-con-tbl-mem-id (ws-con-idx)
062900                     = ws-mem-tbl-id (ws-found-idx)
063000       and   ws-con-tbl-year   (ws-con-idx) = ws-loop-year
063100       and   ws-con-tbl-month  (ws-con-idx) = ws-loop-month
063200       and   ws-con-tbl-amount (ws-con-idx) not < grp-monthly-amt
063300             move "Y" to ws-found-sw.
063400*
063500 cc140-exit.  exit.
063600*
063700* Simple bubble sort of the contribution table into ascending
063800* member/year/month order - the table rarely runs past a few
063900* thousand entries so a home grown sort is quick enough and needs
064000* no scratch file.
064100 dd100-bubble-sort-contrib     section.
064200*****************************************
064300     if      ws-con-count < 2
064400             go to dd100-exit.
064500     move    "Y" to ws-sort-swapped-sw.
064600     perform dd110-one-pass thru dd110-exit
064700             until ws-sort-swapped-sw = "N".
064800*
064900 dd100-exit.  exit section.
065000*
065100 dd110-one-pass.
065200     move    "N" to ws-sort-swapped-sw.
065300     perform dd120-compare-adjacent thru dd120-exit
065400             varying ws-sort-i from 1 by 1
065500             until ws-sort-i > ws-con-count - 1.
065600*
065700 dd110-exit.  exit.
065800*
065900 dd120-compare-adjacent.
066000     compute ws-sort-j = ws-sort-i + 1.
066100     move    ws-con-tbl-mem-id (ws-sort-i) to ws-key-a-mem.
066200     move    ws-con-tbl-year   (ws-sort-i) to ws-key-a-yr.
066300     move    ws-con-tbl-month  (ws-sort-i) to ws-key-a-mo.
066400     move    ws-con-tbl-mem-id (ws-sort-j) to ws-key-b-mem.
066500     move    ws-con-tbl-year   (ws-sort-j) to ws-key-b-yr.
066600     move    ws-con-tbl-month  (ws-sort-j) to ws-key-b-mo.
066700     if      ws-sort-key-a9 > ws-sort-key-b9
066800             perform dd130-swap-entries thru dd130-exit.
066900*
067000 dd120-exit.  exit.
067100*
067200 dd130-swap-entries.
067300     move    ws-con-entry (ws-sort-i) to ws-swap-entry.
067400     move    ws-con-entry (ws-sort-j) to ws-con-entry (ws-sort-i).
067500     move    ws-swap-entry            to ws-con-entry (ws-sort-j).
067600     move    "Y" to ws-sort-swapped-sw.
067700*
067800 dd130-exit.  exit.
