000100*******************************************
000200*                                          *
000300*  Record Definition For Posting          *
000400*        Audit Log File                   *
000500*     Posting order, no key                *
000600*******************************************
000700* File size 118 bytes. Exact fit, no spare byte for filler.
000800*
000900* 07/11/25 jbm - Created.
001000* 24/11/25 jbm - Log-Action-Type widened to 20 (was 12) to fit
001100*                UPDATE_CONTRIBUTION.
001200*
001300 01  UM-Audit-Log-Record.
001400     03  Log-Action-Type       pic x(20).
001500* Log-Action-Type: ADD_CONTRIBUTION, BULK_PAYMENT or
001600*                  UPDATE_CONTRIBUTION
001700     03  Log-Description       pic x(80).
001800     03  Log-Amount            pic s9(08)v99.
001900     03  Log-Date              pic 9(08).
