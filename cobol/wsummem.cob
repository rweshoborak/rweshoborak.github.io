000100*******************************************
000200*                                          *
000300*  Record Definition For Member           *
000400*           Master File                   *
000500*     Uses Mem-Id as key                  *
000600*******************************************
000700* File size 79 bytes.
000800*
000900* THIS LAYOUT COMES DIRECT FROM THE MEMBER REGISTER SHEETS
001000*
001100* 04/11/25 jbm - Created.
001200* 12/11/25 jbm - Mem-Id-Number widened to 20, registrar request.
001300* 20/11/25 jbm - Mem-Active-Flag added, replaces old delete flag.
001400*
001500 01  UM-Member-Record.
001600     03  Mem-Id                pic 9(05).
001700     03  Mem-Name              pic x(30).
001800     03  Mem-Id-Number         pic x(20).
001900     03  Mem-Phone             pic x(15).
002000     03  Mem-Join-Date.
002100         05  Mem-Join-Year     pic 9(04).
002200         05  Mem-Join-Month    pic 9(02).
002300* Mem-Active-Flag: A = Active member, I = Inactive (left group).
002400     03  Mem-Active-Flag       pic x.
002500     03  filler                pic x(02).
002600*
002700* Alternate view used by cc100-Build-Unpaid-Months to compare the
002800* join year/month as one packed value against the run's ccyymm.
002900 01  UM-Member-Alt-View redefines UM-Member-Record.
003000     03  Mem-Alt-Id            pic 9(05).
003100     03  Mem-Alt-Name          pic x(30).
003200     03  Mem-Alt-Id-Number     pic x(20).
003300     03  Mem-Alt-Phone         pic x(15).
003400     03  Mem-Alt-Join-Date9    pic 9(06).
003500     03  Mem-Alt-Status        pic x.
003600     03  filler                pic x(02).
