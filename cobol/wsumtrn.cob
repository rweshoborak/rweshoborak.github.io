000100*******************************************
000200*                                          *
000300*  Record Definition For Posting          *
000400*        Transaction File                 *
000500*     Arrival order, no key                *
000600*******************************************
000700* File size 62 bytes. Exact fit per the run sheet, no spare byte.
000800*
000900* 06/11/25 jbm - Created.
001000* 22/11/25 jbm - Trn-Action now 'S' or 'B' (was 1/2, per memo).
001100*
001200 01  UM-Transaction-Record.
001300     03  Trn-Action            pic x.
001400         88  Trn-Is-Single     value "S".
001500         88  Trn-Is-Bulk       value "B".
001600     03  Trn-Mem-Id            pic 9(05).
001700     03  Trn-Year              pic 9(04).
001800     03  Trn-Month             pic 9(02).
001900     03  Trn-Amount            pic s9(08)v99.
002000     03  Trn-Notes             pic x(40).
