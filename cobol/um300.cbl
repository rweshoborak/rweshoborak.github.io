000100*****************************************************************
000200*                                                                *
000300*                     Group Collection Report                   *
000400*                             Run                                *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100     program-id.         um300.
001200*
001300*    Author.             J B Mwakalinga.
001400*    Installation.       Ujirani Mwema Savings Group - Kinondoni.
001500*    Date-Written.       21/04/1987.
001600*    Date-Compiled.
001700*    Security.           Restricted - Treasurer and committee
001800*                        members only.
001900*
002000*    Remarks.            Classifies every active member as Up to
002100*                        Date, Partially Paid or Not Paid for the
002200*                        month, prints the group summary and
002300*                        collection rate, a line per active
002400*                        member, and the 50 most recent postings.
002500*
002600*    Called modules.     None.
002700*
002800*    Files used.         UMPARAM  - Group settings, one record.
002900*                        UMMEMBR  - Member register, by Mem-Id.
003000*                        UMCONTR  - Contribution file, input only.
003100*                        UMCOLL   - Collection report print.
003200*
003300*    Messages used.      UM201 - 2.
003400*
003500* Changes:
003600* 21/04/87 jbm -     Created for the Kinondoni pilot group.
003700* 03/10/89 jbm - .01 Members in arrears now counted apart from
003800*                    the fully/partially/not paid split, per
003900*                    committee minute 89/22.
004000* 11/01/91 fks - .02 Widened Mem-Name on register to 30 chars, in
004100*                    step with um100.
004200* 14/11/98 agt - .03 Year 2000 review - processing year/month is
004300*                    taken from the 4 digit run date throughout.
004400*                    No 2 digit years remain in this program.
004500* 03/03/00 agt -     Post Y2K live run verified clean, no action.
004600* 21/07/06 agt - .04 Table sizes raised in step with um100.
004700* 19/02/13 fks - .05 Total collected now correctly includes an
004800*                    inactive member's old postings - the auditor
004900*                    found the group total did not tie to ledger.
005000* 12/06/26 jbm - .06 Recent postings trailer capped at 50 lines,
005100*                    treasurer's request - the old report ran to
005200*                    several pages some months.
005300*
005400 environment             division.
005500*================================
005600*
005700 configuration           section.
005800 source-computer.        GENERIC.
005900 object-computer.        GENERIC.
006000 special-names.
006100     class um-numeric-class is "0" thru "9"
006200     upsi-0 on status is um-rerun-switch
006300            off status is um-normal-switch
006400     c01 is top-of-form.
006500*
006600 input-output             section.
006700 file-control.
006800     select  um-group-file      assign to "UMPARAM"
006900             organization       relative
007000             access mode        random
007100             relative key       ws-grp-rrn
007200             file status        ws-grp-status.
007300*
007400     select  um-member-file     assign to "UMMEMBR"
007500             organization       line sequential
007600             file status        ws-mem-status.
007700*
007800     select  um-contribution-file assign to "UMCONTR"
007900             organization       line sequential
008000             file status        ws-con-status.
008100*
008200     select  um-print-file        assign to "UMCOLL"
008300             organization       line sequential
008400             file status        ws-prt-status.
008500*
008600 data                    division.
008700*================================
008800*
008900 file section.
009000*
009100 fd  um-group-file.
009200     copy    "wsumgrp.cob".
009300*
009400 fd  um-member-file.
009500     copy    "wsummem.cob".
009600*
009700 fd  um-contribution-file.
009800     copy    "wsumcon.cob".
009900*
010000 fd  um-print-file
010100     reports are um300-collection-report.
010200*
010300 working-storage         section.
010400*-----------------------
010500 77  prog-name               pic x(18) value "UM300 (1.06)".
010600*
010700     copy "wsummth.cob".
010800*
010900 01  ws-file-status.
011000     03  ws-grp-status       pic xx     value zero.
011100     03  ws-mem-status       pic xx     value zero.
011200     03  ws-con-status       pic xx     value zero.
011300     03  ws-prt-status       pic xx     value zero.
011400     03  ws-grp-rrn          pic 9      value 1.
011500     03  filler              pic x(02).
011600*
011700 01  ws-eof-switches.
011800     03  ws-mem-eof-sw       pic x      value "N".
011900         88  ws-mem-eof          value "Y".
012000     03  ws-con-eof-sw       pic x      value "N".
012100         88  ws-con-eof          value "Y".
012200     03  filler              pic x(02).
012300*
012400* Member register held in working storage with three columns added
012500* at the tail for the classification result - filled in by
012600* bb100-Classify-One-Member before any report line is printed.
012700 01  ws-member-table.
012800     03  ws-member-entry     occurs 800 times
012900                              indexed by ws-mem-idx.
013000         05  ws-mem-tbl-id      pic 9(05).
013100         05  ws-mem-tbl-name    pic x(30).
013200         05  ws-mem-tbl-idno    pic x(20).
013300         05  ws-mem-tbl-join-yr pic 9(04).
013400         05  ws-mem-tbl-join-mo pic 9(02).
013500         05  ws-mem-tbl-active  pic x.
013600         05  ws-mem-tbl-paid    pic s9(08)v99 comp-3.
013700         05  ws-mem-tbl-unpaid  binary-long unsigned.
013800         05  ws-mem-tbl-status  pic x(15).
013900 01  ws-member-count         binary-long unsigned value zero.
014000*
014100* Contribution file held in working storage - used first in its
014200* natural (member/year/month ascending) order for the money and
014300* unpaid-month passes, then re-sorted in place, newest first, for
014400* the recent-postings trailer once those passes are done with it.
014500 01  ws-contribution-table.
014600     03  ws-con-entry         occurs 6000 times
014700                               indexed by ws-con-idx.
014800         05  ws-con-tbl-mem-id  pic 9(05).
014900         05  ws-con-tbl-year    pic 9(04).
015000         05  ws-con-tbl-month   pic 9(02).
015100         05  ws-con-tbl-amount  pic s9(08)v99  comp-3.
015200         05  ws-con-tbl-paid-dt pic 9(08).
015300         05  ws-con-tbl-notes   pic x(40).
015400         05  filler             pic x(02).
015500 01  ws-con-count            binary-long unsigned value zero.
015600*
015700 01  ws-run-date.
015800     03  ws-run-ccyy          pic 9(04).
015900     03  ws-run-mm            pic 9(02).
016000     03  ws-run-dd            pic 9(02).
016100 01  ws-run-date9  redefines ws-run-date
016200                              pic 9(08).
016300*
016400 01  ws-sys-date9             pic 9(08).
016500 01  ws-sys-date-fields redefines ws-sys-date9.
016600     03  ws-sys-ccyy          pic 9(04).
016700     03  ws-sys-mm            pic 9(02).
016800     03  ws-sys-dd            pic 9(02).
016900*
017000* Broken apart so a posting's paid date can be printed on the
017100* trailer slash formatted instead of as a raw 8 digit number.
017200 01  ws-paid-date9            pic 9(08).
017300 01  ws-paid-date-fields redefines ws-paid-date9.
017400     03  ws-paid-ccyy         pic 9(04).
017500     03  ws-paid-mm           pic 9(02).
017600     03  ws-paid-dd           pic 9(02).
017700*
017800 01  ws-group-totals.
017900     03  ws-total-collected   pic s9(08)v99 comp-3 value zero.
018000     03  ws-total-expected    pic s9(08)v99 comp-3 value zero.
018100     03  ws-collect-rate      pic s9(03)v99 comp-3 value zero.
018200     03  ws-active-count      binary-long unsigned value zero.
018300     03  ws-fully-count       binary-long unsigned value zero.
018400     03  ws-partial-count     binary-long unsigned value zero.
018500     03  ws-notpaid-count     binary-long unsigned value zero.
018600     03  ws-arrears-count     binary-long unsigned value zero.
018700     03  filler               pic x(02).
018800*
018900 01  ws-work-fields.
019000     03  ws-found-sw          pic x      value "N".
019100         88  ws-found             value "Y".
019200         88  ws-not-found         value "N".
019300     03  ws-loop-year         pic 9(04) binary.
019400     03  ws-loop-month        pic 9(02) binary.
019500     03  ws-start-month       pic 9(02) binary.
019600     03  ws-end-month         pic 9(02) binary.
019700     03  ws-con-month-idx     binary-short unsigned.
019800     03  ws-found-idx         binary-long unsigned.
019900     03  ws-sort-i            binary-long unsigned.
020000     03  ws-sort-j            binary-long unsigned.
020100     03  ws-sort-swapped-sw   pic x.
020200         88  ws-sort-swapped      value "Y".
020300     03  ws-recent-limit      binary-long unsigned.
020400     03  ws-recent-line       binary-long unsigned.
020500     03  ws-unpaid-count-w    binary-long unsigned.
020600     03  ws-page-lines-w      binary-char unsigned value 56.
020700     03  filler               pic x(02).
020800*
020900* Swap area used only while exchanging two contribution entries
021000* during the recent-postings sort below.
021100 01  ws-swap-entry.
021200     03  ws-swap-mem-id       pic 9(05).
021300     03  ws-swap-year         pic 9(04).
021400     03  ws-swap-month        pic 9(02).
021500     03  ws-swap-amount       pic s9(08)v99  comp-3.
021600     03  ws-swap-paid-dt      pic 9(08).
021700     03  ws-swap-notes        pic x(40).
021800     03  filler               pic x(02).
021900*
022000* Fields moved into place immediately before each GENERATE, or
022100* before INITIATE for the report heading block.
022200 01  rpt-fields.
022300     03  rpt-grp-name         pic x(30).
022400     03  rpt-proc-ccyy        pic 9(04).
022500     03  rpt-proc-mm          pic 9(02).
022600     03  rpt-active-count     binary-long unsigned.
022700     03  rpt-total-collected  pic s9(08)v99 comp-3.
022800     03  rpt-total-expected   pic s9(08)v99 comp-3.
022900     03  rpt-collect-rate     pic s9(03)v99 comp-3.
023000     03  rpt-fully-count      binary-long unsigned.
023100     03  rpt-partial-count    binary-long unsigned.
023200     03  rpt-notpaid-count    binary-long unsigned.
023300     03  rpt-arrears-count    binary-long unsigned.
023400     03  rpt-mem-name         pic x(30).
023500     03  rpt-mem-paid         pic s9(08)v99 comp-3.
023600     03  rpt-mem-unpaid       binary-long unsigned.
023700     03  rpt-mem-status       pic x(15).
023800     03  rpt-recent-name      pic x(30).
023900     03  rpt-recent-month     pic x(09).
024000     03  rpt-recent-year      pic 9(04).
024100     03  rpt-recent-amount    pic s9(08)v99 comp-3.
024200     03  rpt-recent-date      pic x(10).
024300     03  filler               pic x(02).
024400*
024500 01  ws-error-messages.
024600     03  um201  pic x(38) value
024700         "UM201 Group parameter record missing.".
024800     03  um202  pic x(43) value
024900         "UM202 Member register is empty - no report.".
025000     03  filler pic x(02).
025100*
025200 report section.
025300*===============
025400*
025500 rd  um300-collection-report
025600     control      final
025700     page limit   ws-page-lines-w
025800     heading      1
025900     first detail 6
026000     last  detail ws-page-lines-w.
026100*
026200 01  um300-report-head        type report heading.
026300     03  line  1.
026400         05  col   1  pic x(6)       value "Group:".
026500         05  col   9  pic x(30)      source rpt-grp-name.
026600         05  col  45  pic x(11)      value "Processing:".
026700         05  col  57  pic 9(04)      source rpt-proc-ccyy.
026800         05  col  61  pic x          value "/".
026900         05  col  62  pic 9(02)      source rpt-proc-mm.
027000         05  col  70  pic x(63)      value spaces.
027100     03  line + 2.
027200         05  col   1  pic x(15)      value "Active Members:".
027300         05  col  17  pic zz9        source rpt-active-count.
027400         05  col  25  pic x(16)      value "Total Collected:".
027500         05  col  42  pic zzz,zzz,zz9.99
027600                                     source rpt-total-collected.
027700         05  col  60  pic x(15)      value "Total Expected:".
027800         05  col  76  pic zzz,zzz,zz9.99
027900                                     source rpt-total-expected.
028000     03  line + 1.
028100         05  col   1  pic x(16)      value "Collection Rate:".
028200         05  col  18  pic zz9.99     source rpt-collect-rate.
028300         05  col  23  pic x          value "%".
028400         05  col  30  pic x(11)      value "Fully Paid:".
028500         05  col  42  pic zz9        source rpt-fully-count.
028600         05  col  50  pic x(15)      value "Partially Paid:".
028700         05  col  66  pic zz9        source rpt-partial-count.
028800         05  col  75  pic x(9)       value "Not Paid:".
028900         05  col  85  pic zz9        source rpt-notpaid-count.
029000         05  col  93  pic x(9)       value "Arrears:".
029100         05  col 102  pic zz9        source rpt-arrears-count.
029200         05  col 108  pic x(25)      value spaces.
029300*
029400 01  um300-page-head          type page heading.
029500     03  line  1.
029600         05  col   1  pic x(18)      source prog-name.
029700         05  col 110  pic x(5)       value "Page ".
029800         05  col 115  pic zz9        source page-counter.
029900         05  col 118  pic x(15)      value spaces.
030000     03  line  2.
030100         05  col   1  pic x(30)      value "Member".
030200         05  col  35  pic x(11)      value "Total Paid".
030300         05  col  50  pic x(14)      value "Unpaid Months".
030400         05  col  67  pic x(15)      value "Status".
030500         05  col  85  pic x(48)      value spaces.
030600*
030700 01  um300-member-detail       type detail.
030800     03  line + 1.
030900         05  col   1  pic x(30)      source rpt-mem-name.
031000         05  col  35  pic zzz,zzz,zz9.99
031100                                     source rpt-mem-paid.
031200         05  col  53  pic zz9        source rpt-mem-unpaid.
031300         05  col  67  pic x(15)      source rpt-mem-status.
031400         05  col  85  pic x(48)      value spaces.
031500*
031600 01  um300-trailer-head        type detail.
031700     03  line + 2.
031800         05  col   1  pic x(45)      value
031900             "Most Recent Postings (up to 50, newest first)".
032000         05  col  47  pic x(86)      value spaces.
032100*
032200 01  um300-recent-detail       type detail.
032300     03  line + 1.
032400         05  col   1  pic x(30)      source rpt-recent-name.
032500         05  col  35  pic x(09)      source rpt-recent-month.
032600         05  col  45  pic 9(04)      source rpt-recent-year.
032700         05  col  52  pic zzz,zzz,zz9.99
032800                                     source rpt-recent-amount.
032900         05  col  70  pic x(10)      source rpt-recent-date.
033000         05  col  81  pic x(52)      value spaces.
033100*
033200 01  um300-final-foot          type control footing final.
033300     03  line + 2.
033400         05  col   1  pic x(18)      value "Grand Total Paid:".
033500         05  col  20  pic zzz,zzz,zz9.99
033600                                     source rpt-total-collected.
033700         05  col  36  pic x(97)      value spaces.
033800*
033900 procedure division.
034000*===================
034100*
034200 aa000-main                   section.
034300*****************************************
034400     perform aa010-open-um-files.
034500     perform aa020-load-group-params.
034600     perform aa030-load-members.
034700     perform aa040-load-contributions.
034800     if      ws-member-count = zero
034900             display um202 upon console
035000     else
035100             perform aa047-sum-total-collected
035200             perform bb000-classify-members
035300             perform aa049-compute-group-totals
035400             perform dd100-sort-recent-postings
035500             perform aa050-print-report.
035600     perform aa080-close-um-files.
035700     goback.
035800*
035900 aa000-exit.  exit section.
036000*
036100 aa010-open-um-files          section.
036200*****************************************
036300     open    input    um-group-file.
036400     open    input    um-member-file.
036500     open    input    um-contribution-file.
036600     open    output   um-print-file.
036700*
036800 aa010-exit.  exit section.
036900*
037000 aa020-load-group-params      section.
037100*****************************************
037200     move    1 to ws-grp-rrn.
037300     read    um-group-file
037400             invalid key display um201 upon console.
037500     accept   ws-sys-date9 from date yyyymmdd.
037600     move     ws-sys-ccyy to ws-run-ccyy.
037700     move     ws-sys-mm   to ws-run-mm.
037800     move     ws-sys-dd   to ws-run-dd.
037900*
038000 aa020-exit.  exit section.
038100*
038200 aa030-load-members            section.
038300*****************************************
038400     move    zero to ws-member-count.
038500     read    um-member-file
038600             at end set ws-mem-eof to true.
038700     perform aa035-load-one-member thru aa035-exit
038800             until ws-mem-eof.
038900*
039000 aa030-exit.  exit section.
039100*
039200 aa035-load-one-member.
039300     add     1 to ws-member-count.
039400     set     ws-mem-idx to ws-member-count.
039500     move    mem-id          to ws-mem-tbl-id      (ws-mem-idx).
039600     move    mem-name        to ws-mem-tbl-name    (ws-mem-idx).
039700     move    mem-id-number   to ws-mem-tbl-idno    (ws-mem-idx).
039800     move    mem-join-year   to ws-mem-tbl-join-yr (ws-mem-idx).
039900     move    mem-join-month  to ws-mem-tbl-join-mo (ws-mem-idx).
040000     move    mem-active-flag to ws-mem-tbl-active  (ws-mem-idx).
040100     move    zero            to ws-mem-tbl-paid    (ws-mem-idx).
040200     move    zero            to ws-mem-tbl-unpaid  (ws-mem-idx).
040300     move    spaces          to ws-mem-tbl-status  (ws-mem-idx).
040400     read    um-member-file
040500             at end set ws-mem-eof to true.
040600*
040700 aa035-exit.  exit.
040800*
040900 aa040-load-contributions      section.
041000*****************************************
041100     move    zero to ws-con-count.
041200     read    um-contribution-file
041300             at end set ws-con-eof to true.
041400     perform aa045-load-one-contribution thru aa045-exit
041500             until ws-con-eof.
041600*
041700 aa040-exit.  exit section.
041800*
041900 aa045-load-one-contribution.
042000     add     1 to ws-con-count.
042100     set     ws-con-idx to ws-con-count.
042200     move    con-mem-id    to ws-con-tbl-mem-id  (ws-con-idx).
042300     move    con-year      to ws-con-tbl-year    (ws-con-idx).
042400     move    con-month     to ws-con-tbl-month   (ws-con-idx).
042500     move    con-amount    to ws-con-tbl-amount  (ws-con-idx).
042600     move    con-paid-date to ws-con-tbl-paid-dt (ws-con-idx).
042700     move    con-notes     to ws-con-tbl-notes   (ws-con-idx).
042800     read    um-contribution-file
042900             at end set ws-con-eof to true.
043000*
043100 aa045-exit.  exit.
043200*
043300* Total collected covers every posting on file, active member or
043400* not - the group's books do not forget a member who has left.
043500 aa047-sum-total-collected     section.
043600*****************************************
043700     move    zero to ws-total-collected.
043800     perform aa048-add-one-contribution thru aa048-exit
043900             varying ws-con-idx from 1 by 1
044000             until ws-con-idx > ws-con-count.
044100*
044200 aa047-exit.  exit section.
044300*
044400 aa048-add-one-contribution.
044500     add     ws-con-tbl-amount (ws-con-idx) to ws-total-collected.
044600*
044700 aa048-exit.  exit.
044800*
044900* Total expected and the collection rate can only be known once
045000* every active member has been classified below.
045100 aa049-compute-group-totals    section.
045200*****************************************
045300     compute ws-total-expected =
045400             ws-active-count * grp-monthly-amt.
045500     if      ws-total-expected = zero
045600             move zero to ws-collect-rate
045700     else
045800             compute ws-collect-rate rounded =
045900                     ws-total-collected / ws-total-expected * 100.
046000*
046100 aa049-exit.  exit section.
046200*
046300 aa080-close-um-files          section.
046400*****************************************
046500     close   um-group-file.
046600     close   um-member-file.
046700     close   um-contribution-file.
046800     close   um-print-file.
046900*
047000 aa080-exit.  exit section.
047100*
047200* One pass over the register - inactive members take no part in
047300* the classification or the group summary counts.
047400 bb000-classify-members        section.
047500*****************************************
047600     perform bb010-classify-if-active thru bb010-exit
047700             varying ws-mem-idx from 1 by 1
047800             until ws-mem-idx > ws-member-count.
047900*
048000 bb000-exit.  exit section.
048100*
048200 bb010-classify-if-active.
048300     if      ws-mem-tbl-active (ws-mem-idx) = "A"
048400             perform bb100-classify-one-member thru bb100-exit.
048500*
048600 bb010-exit.  exit.
048700*
048800* Sets this member's total paid, unpaid count and status, and
048900* rolls the result into the group accumulators.
049000 bb100-classify-one-member     section.
049100*****************************************
049200     add     1 to ws-active-count.
049300     move    zero to ws-mem-tbl-paid (ws-mem-idx).
049400     perform bb200-sum-member-total thru bb200-exit.
049500     perform cc100-build-unpaid-months thru cc100-exit.
049600     move    ws-unpaid-count-w to ws-mem-tbl-unpaid (ws-mem-idx).
049700     if      ws-unpaid-count-w = zero
049800             move "Up to Date" to
049900                     ws-mem-tbl-status (ws-mem-idx)
050000             add  1 to ws-fully-count
050100     else
050200       if    ws-mem-tbl-paid (ws-mem-idx) > zero
050300             move "Partially Paid" to
050400                     ws-mem-tbl-status (ws-mem-idx)
050500             add  1 to ws-partial-count
050600             add  1 to ws-arrears-count
050700       else
050800             move "Not Paid" to
050900                     ws-mem-tbl-status (ws-mem-idx)
051000             add  1 to ws-notpaid-count
051100             add  1 to ws-arrears-count.
051200*
051300 bb100-exit.  exit section.
051400*
051500 bb200-sum-member-total        section.
051600*****************************************
051700     perform bb210-add-if-this-member thru bb210-exit
051800             varying ws-con-idx from 1 by 1
051900             until ws-con-idx > ws-con-count.
052000*
052100 bb200-exit.  exit section.
052200*
052300 bb210-add-if-this-member.
052400     if      ws-con-tbl-mem-id (ws-con-idx)
052500                     = ws-mem-tbl-id (ws-mem-idx)
052600             add ws-con-tbl-amount (ws-con-idx)
052700                     to ws-mem-tbl-paid (ws-mem-idx).
052800*
052900 bb210-exit.  exit.
053000*
053100* Enumerates the member's owed months from the join date through
053200* the run date and flags each one paid or unpaid, oldest first -
053300* only the running count is kept, the list itself is not needed
053400* here.
053500 cc100-build-unpaid-months     section.
053600*****************************************
053700     move    zero to ws-unpaid-count-w.
053800     move    ws-mem-tbl-join-yr (ws-mem-idx) to ws-loop-year.
053900     perform cc110-scan-one-year thru cc110-exit
054000             varying ws-loop-year from ws-loop-year by 1
054100             until ws-loop-year > ws-run-ccyy.
054200*
054300 cc100-exit.  exit section.
054400*
054500 cc110-scan-one-year.
054600     if      ws-loop-year = ws-mem-tbl-join-yr (ws-mem-idx)
054700             move ws-mem-tbl-join-mo (ws-mem-idx)
054800                     to ws-start-month
054900     else
055000             move 1 to ws-start-month.
055100     if      ws-loop-year = ws-run-ccyy
055200             move ws-run-mm to ws-end-month
055300     else
055400             move 12 to ws-end-month.
055500     perform cc120-scan-one-month thru cc120-exit
055600             varying ws-loop-month from ws-start-month by 1
055700             until ws-loop-month > ws-end-month.
055800*
055900 cc110-exit.  exit.
056000*
056100 cc120-scan-one-month.
056200     perform cc130-test-month-paid thru cc130-exit.
056300     if      ws-not-found
056400             add  1 to ws-unpaid-count-w.
056500*
056600 cc120-exit.  exit.
056700*
056800* A month counts as paid only when a contribution record exists
056900* for it with an amount not less than the group monthly amount -
057000* a partial payment leaves the month on the unpaid list.
057100 cc130-test-month-paid.
057200     move    "N" to ws-found-sw.
057300     perform cc140-test-one-con thru cc140-exit
057400             varying ws-con-idx from 1 by 1
057500             until ws-con-idx > ws-con-count
057600                or ws-found.
057700*
057800 cc130-exit.  exit.
057900*
058000 cc140-test-one-con.
058100     if      ws-con-tbl-mem-id (ws-con-idx)
058200                     = ws-mem-tbl-id (ws-mem-idx)
058300       and   ws-con-tbl-year   (ws-con-idx) = ws-loop-year
058400       and   ws-con-tbl-month  (ws-con-idx) = ws-loop-month
058500       and   ws-con-tbl-amount (ws-con-idx) not < grp-monthly-amt
058600             move "Y" to ws-found-sw.
058700*
058800 cc140-exit.  exit.
058900*
059000* Simple bubble sort of the contribution table into descending
059100* paid-date order for the recent-postings trailer - run only after
059200* every classification pass above is finished with the table.
059300 dd100-sort-recent-postings    section.
059400*****************************************
059500     if      ws-con-count < 2
059600             go to dd100-exit.
059700     move    "Y" to ws-sort-swapped-sw.
059800     perform dd110-one-pass thru dd110-exit
059900             until ws-sort-swapped-sw = "N".
060000*
060100 dd100-exit.  exit section.
060200*
060300 dd110-one-pass.
060400     move    "N" to ws-sort-swapped-sw.
060500     perform dd120-compare-adjacent thru dd120-exit
060600             varying ws-sort-i from 1 by 1
060700             until ws-sort-i > ws-con-count - 1.
060800*
060900 dd110-exit.  exit.
061000*
061100 dd120-compare-adjacent.
061200     compute ws-sort-j = ws-sort-i + 1.
061300     if      ws-con-tbl-paid-dt (ws-sort-i)
061400                     < ws-con-tbl-paid-dt (ws-sort-j)
061500             perform dd130-swap-entries thru dd130-exit.
061600*
061700 dd120-exit.  exit.
061800*
061900 dd130-swap-entries.
062000     move    ws-con-entry (ws-sort-i) to ws-swap-entry.
062100     move    ws-con-entry (ws-sort-j) to ws-con-entry (ws-sort-i).
062200     move    ws-swap-entry            to ws-con-entry (ws-sort-j).
062300     move    "Y" to ws-sort-swapped-sw.
062400*
062500 dd130-exit.  exit.
062600*
062700* Locates a member by id in the register, active or not, for the
062800* recent-postings trailer's member-name column.
062900 ee100-find-member-name        section.
063000*****************************************
063100     move    "N" to ws-found-sw.
063200     move    spaces to rpt-recent-name.
063300     perform ee110-test-one-member thru ee110-exit
063400             varying ws-found-idx from 1 by 1
063500             until ws-found-idx > ws-member-count
063600                or ws-found.
063700*
063800 ee100-exit.  exit section.
063900*
064000 ee110-test-one-member.
064100     if      ws-con-tbl-mem-id (ws-con-idx)
064200                     = ws-mem-tbl-id (ws-found-idx)
064300             move "Y" to ws-found-sw
064400             move ws-mem-tbl-name (ws-found-idx)
064500                     to rpt-recent-name.
064600*
064700 ee110-exit.  exit.
064800*
064900 aa050-print-report            section.
065000*****************************************
065100     move    grp-name          to rpt-grp-name.
065200     move    ws-run-ccyy        to rpt-proc-ccyy.
065300     move    ws-run-mm          to rpt-proc-mm.
065400     move    ws-active-count    to rpt-active-count.
065500     move    ws-total-collected to rpt-total-collected.
065600     move    ws-total-expected  to rpt-total-expected.
065700     move    ws-collect-rate    to rpt-collect-rate.
065800     move    ws-fully-count     to rpt-fully-count.
065900     move    ws-partial-count   to rpt-partial-count.
066000     move    ws-notpaid-count   to rpt-notpaid-count.
066100     move    ws-arrears-count   to rpt-arrears-count.
066200     initiate um300-collection-report.
066300     perform ff100-print-if-active thru ff100-exit
066400             varying ws-mem-idx from 1 by 1
066500             until ws-mem-idx > ws-member-count.
066600     generate um300-trailer-head.
066700     if      ws-con-count > 50
066800             move 50 to ws-recent-limit
066900     else
067000             move ws-con-count to ws-recent-limit.
067100     perform gg100-print-one-recent thru gg100-exit
067200             varying ws-recent-line from 1 by 1
067300             until ws-recent-line > ws-recent-limit.
067400     terminate um300-collection-report.
067500*
067600 aa050-exit.  exit section.
067700*
067800 ff100-print-if-active.
067900     if      ws-mem-tbl-active (ws-mem-idx) = "A"
068000             move ws-mem-tbl-name   (ws-mem-idx) to rpt-mem-name
068100             move ws-mem-tbl-paid   (ws-mem-idx) to rpt-mem-paid
068200             move ws-mem-tbl-unpaid (ws-mem-idx) to rpt-mem-unpaid
068300             move ws-mem-tbl-status (ws-mem-idx) to rpt-mem-status
068400             generate um300-member-detail.
068500*
068600 ff100-exit.  exit.
068700*
068800 gg100-print-one-recent.
068900     set     ws-con-idx to ws-recent-line.
069000     perform ee100-find-member-name thru ee100-exit.
069100     move    ws-con-tbl-month  (ws-con-idx) to ws-con-month-idx.
069200     move    um-month-name-tab (ws-con-month-idx)
069300                     to rpt-recent-month.
069400     move    ws-con-tbl-year   (ws-con-idx) to rpt-recent-year.
069500     move    ws-con-tbl-amount (ws-con-idx) to rpt-recent-amount.
069600     move    ws-con-tbl-paid-dt (ws-con-idx) to ws-paid-date9.
069700     move    spaces to rpt-recent-date.
069800     string  ws-paid-ccyy delimited by size
069900             "/" delimited by size
070000             ws-paid-mm delimited by size
070100             "/" delimited by size
070200             ws-paid-dd delimited by size
070300             into rpt-recent-date.
070400     generate um300-recent-detail.
070500*
070600 gg100-exit.  exit.
