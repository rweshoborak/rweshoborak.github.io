000100*******************************************
000200*                                          *
000300*  Working Table Of Month Names           *
000400*    Used For Report Headings And         *
000500*    Audit-Log Descriptions Only          *
000600*******************************************
000700*
000800* 08/11/25 jbm - Created.
000900*
001000 01  UM-Month-Table.
001100     03  UM-Month-Names.
001200         05  filler            pic x(9) value "January".
001300         05  filler            pic x(9) value "February".
001400         05  filler            pic x(9) value "March".
001500         05  filler            pic x(9) value "April".
001600         05  filler            pic x(9) value "May".
001700         05  filler            pic x(9) value "June".
001800         05  filler            pic x(9) value "July".
001900         05  filler            pic x(9) value "August".
002000         05  filler            pic x(9) value "September".
002100         05  filler            pic x(9) value "October".
002200         05  filler            pic x(9) value "November".
002300         05  filler            pic x(9) value "December".
002400     03  UM-Month-Name-Tab redefines UM-Month-Names
002500                               pic x(9) occurs 12.
